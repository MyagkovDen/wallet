000010*****************************************************************         
000020*                                                                *        
000030*   W A L T A U D L                                              *        
000040*                                                                *        
000050*****************************************************************         
000060 IDENTIFICATION DIVISION.                                                 
000070 PROGRAM-ID.    WALTAUDL.                                                 
000080 AUTHOR.        D M TULLIS.                                               
000090 INSTALLATION.  GREENFIELD DATA SERVICES - CARD SYSTEMS GROUP.            
000100 DATE-WRITTEN.  02/14/89.                                                 
000110 DATE-COMPILED.                                                           
000120 SECURITY.      NON-CONFIDENTIAL.                                         
000130*****************************************************************         
000140*    REMARKS.                                                   *         
000150*    SECOND JOB STEP OF THE WALLET SERVICE NIGHTLY RUN.  READS  *         
000160*    THE OPERATIONS-LOG-FILE WRITTEN BY WALTMAIN AND PRINTS ONE *         
000170*    LINE PER AUDIT RECORD.  EACH LINE IS THE SAME BRACKETED    *         
000180*    ONE-LINE FORM THE ON-LINE SERVICE WRITES TO ITS OWN LOG -  *         
000190*    {TYPE - TIME - STATUS - PLAYERID} - SO THE RECONCILIATION  *         
000200*    DESK CAN DIFF THE NIGHTLY LISTING AGAINST THE LIVE LOG     *         
000210*    WITHOUT REFORMATTING EITHER SIDE.  NO MASTER OR JOURNAL    *         
000220*    FILE IS TOUCHED BY THIS STEP.                               *        
000230*                                                                *        
000240*    INPUT.   OPERATIONS-LOG-FILE (FROM WALTMAIN).              *         
000250*    OUTPUT.  AUDIT-LISTING.                                    *         
000260*****************************************************************         
000270*    CHANGE LOG                                                 *         
000280*****************************************************************         
000290*    02/14/89  DMT  CR-0201  INITIAL RELEASE - COLUMNAR LISTING * CR0201  
000300*                            (TYPE/TIME/STATUS/PLAYER ID).      *         
000310*    08/09/91  DMT  CR-0271  ADDED THE PER-STATUS COUNT LINE AT * CR0271  
000320*                            END OF LISTING.                    *         
000330*    09/18/98  PLC  CR-0410  Y2K - HEADING NOW CARRIES A 4-DIGIT* CR0410  
000340*                            YEAR.                               *        
000350*    03/05/03  KAS  CR-0497  PLAYER-ID OF ZERO (UNIDENTIFIED    * CR0497  
000360*                            CALLER) NOW PRINTS AS A LITERAL 0  *         
000370*                            INSTEAD OF BEING DROPPED FROM THE  *         
000380*                            LINE - RECONCILIATION FEED NEEDS   *         
000390*                            THE COLUMN PRESENT ON EVERY ROW.   *         
000400*    11/12/05  KAS  CR-0512  LISTING REPLACED WITH THE BRACKETED* CR0512  
000410*                            ONE-LINE FORMAT USED BY THE ON-LINE*         
000420*                            SERVICE'S OWN OPERATIONS LOG, PER  *         
000430*                            RECONCILIATION DESK REQUEST - SEE  *         
000440*                            REMARKS ABOVE.  COLUMN HEADING LINE*         
000450*                            DROPPED SINCE THE NEW FORMAT IS NOT*         
000460*                            COLUMNAR.                          *         
000470*****************************************************************         
000480                                                                          
000490 ENVIRONMENT DIVISION.                                                    
000500 CONFIGURATION SECTION.                                                   
000510 SOURCE-COMPUTER.   IBM-390.                                              
000520 OBJECT-COMPUTER.   IBM-390.                                              
000530 SPECIAL-NAMES.                                                           
000540     C01 IS TOP-OF-FORM.                                                  
000550                                                                          
000560 INPUT-OUTPUT SECTION.                                                    
000570 FILE-CONTROL.                                                            
000580     SELECT OPERATIONS-LOG-FILE ASSIGN TO OPSLOGI                         
000590            ORGANIZATION  IS SEQUENTIAL                                   
000600            ACCESS MODE   IS SEQUENTIAL                                   
000610            FILE STATUS   IS WS-AUD-STATUS.                               
000620                                                                          
000630     SELECT AUDIT-LISTING        ASSIGN TO AUDTLIST                       
000640            ORGANIZATION  IS SEQUENTIAL                                   
000650            ACCESS MODE   IS SEQUENTIAL                                   
000660            FILE STATUS   IS WS-LST-STATUS.                               
000670                                                                          
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700                                                                          
000710 FD  OPERATIONS-LOG-FILE                                                  
000720     RECORDING MODE IS F                                                  
000730     LABEL RECORDS ARE STANDARD                                           
000740     DATA RECORD IS AUDR-RECORD.                                          
000750     COPY WALTAUDR.                                                       
000760                                                                          
000770 FD  AUDIT-LISTING                                                        
000780     RECORDING MODE IS F                                                  
000790     LABEL RECORDS ARE STANDARD                                           
000800     DATA RECORD IS AUDL-PRINT-LINE.                                      
000810 01  AUDL-PRINT-LINE                 PIC X(080).                          
000820                                                                          
000830 WORKING-STORAGE SECTION.                                                 
000840 01  WALT-FILE-STATUSES.                                                  
000850     05  WS-AUD-STATUS               PIC X(02) VALUE SPACES.              
000860         88  AUD-OK                  VALUE '00'.                          
000870         88  AUD-EOF                 VALUE '10'.                          
000880     05  WS-LST-STATUS               PIC X(02) VALUE SPACES.              
000890         88  LST-OK                  VALUE '00'.                          
000900                                                                          
000910 01  WS-AUD-EOF-SW                   PIC X VALUE 'N'.                     
000920     88  AUD-AT-EOF                  VALUE 'Y'.                           
000930                                                                          
000940 01  WS-SYSTEM-DATE.                                                      
000950     05  WS-SYS-YY                   PIC 9(02).                           
000960     05  WS-SYS-MM                   PIC 9(02).                           
000970     05  WS-SYS-DD                   PIC 9(02).                           
000980                                                                          
000990*    Y2K WORK AREA - CENTURY PREFIXED ON BY HAND SINCE THE                
001000*    SYSTEM CLOCK STILL HANDS BACK ONLY A 2-DIGIT YEAR.                   
001010 01  WS-RUN-DATE-PARTS.                                                   
001020     05  WS-RDP-CENTURY              PIC 9(02) VALUE 20.                  
001030     05  WS-RDP-YY                   PIC 9(02).                           
001040     05  WS-RDP-MM                   PIC 9(02).                           
001050     05  WS-RDP-DD                   PIC 9(02).                           
001060*        ALTERNATE VIEW - ONE 8-DIGIT RUN-DATE NUMBER, USED ON            
001070*        THE TRAILER LINE WHEN THE LISTING IS RE-FILED.                   
001080 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-PARTS                      
001090                                      PIC 9(08).                          
001100                                                                          
001110 01  WALT-COUNTERS.                                                       
001120     05  WS-RECORDS-READ             PIC S9(08) COMP VALUE +0.            
001130     05  WS-SUCCESS-COUNT            PIC S9(08) COMP VALUE +0.            
001140     05  WS-FAIL-COUNT                PIC S9(08) COMP VALUE +0.           
001150                                                                          
001160*    CR-0512 WORK AREAS - BUILD THE BRACKETED LISTING LINE.       CR0512  
001170*    PLAYER-ID IS EDITED WITH LEADING-ZERO SUPPRESSION THEN               
001180*    UNSTRUNG ON ALL-SPACE TO STRIP THE LEADING BLANKS, GIVING            
001190*    AN UNPADDED DIGIT STRING (0 PRINTS AS THE ONE CHARACTER '0').        
001200 01  WS-AUDL-EDIT-AREA.                                                   
001210     05  WS-PID-EDIT                 PIC Z(6)9.                           
001220     05  WS-PID-TRIMMED              PIC X(07) VALUE SPACES.              
001230                                                                          
001240 01  AUDL-HEADING-1.                                                      
001250     05  FILLER                      PIC X(30) VALUE                      
001260         'WALLET SERVICE AUDIT LISTING '.                                 
001270     05  FILLER                      PIC X(10) VALUE                      
001280         'RUN DATE: '.                                                    
001290     05  AUDL-HDG-MM                 PIC 99.                              
001300     05  FILLER                      PIC X VALUE '/'.                     
001310     05  AUDL-HDG-DD                 PIC 99.                              
001320     05  FILLER                      PIC X VALUE '/'.                     
001330     05  AUDL-HDG-CCYY               PIC 9999.                            
001340     05  FILLER                      PIC X(30) VALUE SPACES.              
001350                                                                          
001360*    CR-0512 - ONE BRACKETED LINE PER AUDIT RECORD:               CR0512  
001370*    {TYPE - TIME - STATUS - PLAYERID}.  AUDL-DET-TEXT IS BUILT BY        
001380*    STRING IN 1000-LIST-ONE-RECORD; THE FILLER BELOW PADS OUT TO         
001390*    THE 80-BYTE PRINT RECORD.                                            
001400 01  AUDL-DETAIL-LINE.                                                    
001410     05  AUDL-DET-TEXT               PIC X(60).                           
001420     05  FILLER                      PIC X(20).                           
001430*        FLAT 80-BYTE ALTERNATE VIEW - USED ONLY WHEN THE                 
001440*        LISTING IS FED TO THE OLD CARD-IMAGE EXTRACT UTILITY.            
001450 01  AUDL-DETAIL-LINE-ALT REDEFINES AUDL-DETAIL-LINE                      
001460                                      PIC X(80).                          
001470                                                                          
001480 01  AUDL-TRAILER-LINE.                                                   
001490     05  FILLER                      PIC X(22) VALUE                      
001500         'RECORDS ON LOG FILE: '.                                         
001510     05  AUDL-TLR-READ               PIC ZZZ,ZZ9.                         
001520     05  FILLER                      PIC X(06) VALUE SPACES.              
001530     05  FILLER                      PIC X(09) VALUE 'SUCCESS: '.         
001540     05  AUDL-TLR-SUCCESS            PIC ZZZ,ZZ9.                         
001550     05  FILLER                      PIC X(06) VALUE SPACES.              
001560     05  FILLER                      PIC X(06) VALUE 'FAIL: '.            
001570     05  AUDL-TLR-FAIL               PIC ZZZ,ZZ9.                         
001580     05  FILLER                      PIC X(31) VALUE SPACES.              
001590*        FLAT 80-BYTE ALTERNATE VIEW - SAME CARD-IMAGE EXTRACT            
001600*        UTILITY ALSO READS THE TRAILER LINE.                             
001610 01  AUDL-TRAILER-LINE-ALT REDEFINES AUDL-TRAILER-LINE                    
001620                                      PIC X(80).                          
001630                                                                          
001640 PROCEDURE DIVISION.                                                      
001650*****************************************************************         
001660 0000-MAIN-PROCESS.                                                       
001670     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                              
001680     PERFORM 0720-READ-AUDIT-RECORD THRU 0720-EXIT.                       
001690     PERFORM 1000-LIST-ONE-RECORD THRU 1000-EXIT                          
001700             UNTIL AUD-AT-EOF.                                            
001710     PERFORM 8500-PRINT-TRAILER THRU 8500-EXIT.                           
001720     PERFORM 0799-CLOSE-FILES THRU 0799-EXIT.                             
001730     DISPLAY 'WALTAUDL ENDED - RECORDS READ: ' WS-RECORDS-READ.           
001740     GOBACK.                                                              
001750                                                                          
001760*****************************************************************         
001770 0700-OPEN-FILES.                                                         
001780     OPEN INPUT  OPERATIONS-LOG-FILE                                      
001790          OUTPUT AUDIT-LISTING.                                           
001800     IF NOT AUD-OK OR NOT LST-OK                                          
001810         DISPLAY 'WALTAUDL - FILE OPEN ERROR - AUD/LST = '                
001820                 WS-AUD-STATUS WS-LST-STATUS                              
001830         MOVE 16 TO RETURN-CODE                                           
001840         STOP RUN                                                         
001850     END-IF.                                                              
001860                                                                          
001870     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
001880     MOVE WS-SYS-YY TO WS-RDP-YY.                                         
001890     MOVE WS-SYS-MM TO WS-RDP-MM.                                         
001900     MOVE WS-SYS-DD TO WS-RDP-DD.                                         
001910     MOVE WS-RDP-MM TO AUDL-HDG-MM.                                       
001920     MOVE WS-RDP-DD TO AUDL-HDG-DD.                                       
001930     COMPUTE AUDL-HDG-CCYY =                                              
001940             (WS-RDP-CENTURY * 100) + WS-RDP-YY.                          
001950     WRITE AUDL-PRINT-LINE FROM AUDL-HEADING-1                            
001960           AFTER TOP-OF-FORM.                                             
001970 0700-EXIT.                                                               
001980     EXIT.                                                                
001990                                                                          
002000*****************************************************************         
002010 0720-READ-AUDIT-RECORD.                                                  
002020     READ OPERATIONS-LOG-FILE                                             
002030         AT END MOVE 'Y' TO WS-AUD-EOF-SW                                 
002040     END-READ.                                                            
002050 0720-EXIT.                                                               
002060     EXIT.                                                                
002070                                                                          
002080*****************************************************************         
002090 0799-CLOSE-FILES.                                                        
002100     CLOSE OPERATIONS-LOG-FILE                                            
002110           AUDIT-LISTING.                                                 
002120 0799-EXIT.                                                               
002130     EXIT.                                                                
002140                                                                          
002150*****************************************************************         
002160*    1000 - ONE BRACKETED LINE PER AUDIT RECORD  (O3, CR-0512)  * CR0512  
002170*    {TYPE - TIME - STATUS - PLAYERID} - TYPE AND STATUS ARE    *         
002180*    TRIMMED OF TRAILING SPACES BY STRING ... DELIMITED BY      *         
002190*    SPACE; PLAYER-ID IS EDITED THEN UNSTRUNG TO DROP THE       *         
002200*    LEADING SPACES, SO IT PRINTS AS AN UNPADDED INTEGER.       *         
002210*****************************************************************         
002220 1000-LIST-ONE-RECORD.                                                    
002230     ADD 1 TO WS-RECORDS-READ.                                            
002240     IF AUDR-STATUS-SUCCESS                                               
002250         ADD 1 TO WS-SUCCESS-COUNT                                        
002260     ELSE                                                                 
002270         ADD 1 TO WS-FAIL-COUNT                                           
002280     END-IF.                                                              
002290                                                                          
002300     MOVE AUDR-PLAYER-ID TO WS-PID-EDIT.                                  
002310     MOVE SPACES         TO WS-PID-TRIMMED.                               
002320     UNSTRING WS-PID-EDIT DELIMITED BY ALL SPACE                          
002330         INTO WS-PID-TRIMMED                                              
002340     END-UNSTRING.                                                        
002350                                                                          
002360     MOVE SPACES TO AUDL-DETAIL-LINE.                                     
002370     STRING '{'                      DELIMITED BY SIZE                    
002380            AUDR-OPERATION-TYPE      DELIMITED BY SPACE                   
002390            ' - '                    DELIMITED BY SIZE                    
002400            AUDR-PERFORM-TIME        DELIMITED BY SIZE                    
002410            ' - '                    DELIMITED BY SIZE                    
002420            AUDR-OPERATION-STATUS    DELIMITED BY SPACE                   
002430            ' - '                    DELIMITED BY SIZE                    
002440            WS-PID-TRIMMED           DELIMITED BY SPACE                   
002450            '}'                      DELIMITED BY SIZE                    
002460         INTO AUDL-DET-TEXT                                               
002470     END-STRING.                                                          
002480     WRITE AUDL-PRINT-LINE FROM AUDL-DETAIL-LINE AFTER 1.                 
002490                                                                          
002500     PERFORM 0720-READ-AUDIT-RECORD THRU 0720-EXIT.                       
002510 1000-EXIT.                                                               
002520     EXIT.                                                                
002530                                                                          
002540*****************************************************************         
002550 8500-PRINT-TRAILER.                                                      
002560     MOVE WS-RECORDS-READ    TO AUDL-TLR-READ.                            
002570     MOVE WS-SUCCESS-COUNT   TO AUDL-TLR-SUCCESS.                         
002580     MOVE WS-FAIL-COUNT      TO AUDL-TLR-FAIL.                            
002590     WRITE AUDL-PRINT-LINE FROM AUDL-TRAILER-LINE AFTER 2.                
002600 8500-EXIT.                                                               
002610     EXIT.                                                                
