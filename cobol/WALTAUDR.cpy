000010*****************************************************************         
000020*    WALTAUDR  -  OPERATIONS (AUDIT) LOG RECORD                 *         
000030*    ONE ROW PER ATTEMPTED OPERATION, SUCCESS OR FAIL.  SHARED  *         
000040*    BY WALTMAIN (WRITES) AND WALTAUDL (READS, FOR THE PRINTED  *         
000050*    LISTING).                                                  *         
000060*****************************************************************         
000070 01  AUDR-RECORD.                                                         
000080     05  AUDR-OPERATION-ID           PIC 9(07).                           
000090     05  AUDR-OPERATION-TYPE         PIC X(14).                           
000100     05  AUDR-PERFORM-TIME           PIC X(19).                           
000110     05  AUDR-OPERATION-STATUS       PIC X(07).                           
000120         88  AUDR-STATUS-SUCCESS     VALUE 'SUCCESS'.                     
000130         88  AUDR-STATUS-FAIL        VALUE 'FAIL   '.                     
000140     05  AUDR-PLAYER-ID              PIC 9(07).                           
000150     05  FILLER                      PIC X(02).                           
