000010*****************************************************************         
000020*    WALTJRNL  -  TRANSACTION JOURNAL RECORD                    *         
000030*    WRITTEN ONCE PER ACCEPTED CREDIT OR DEBIT.  ALSO DOUBLES   *         
000040*    AS THE LAYOUT OF A WALTJTBL TABLE ENTRY (IN-MEMORY COPY    *         
000050*    USED FOR TXN-ID UNIQUENESS AND HISTORY LOOKUP).            *         
000060*****************************************************************         
000070 01  JRNL-RECORD.                                                         
000080     05  JRNL-TXN-ID                 PIC X(10).                           
000090     05  JRNL-ACCT-NUMBER            PIC X(09).                           
000100     05  JRNL-TXN-TIME               PIC X(19).                           
000110     05  JRNL-TXN-TYPE               PIC X(06).                           
000120         88  JRNL-TYPE-CREDIT        VALUE 'CREDIT'.                      
000130         88  JRNL-TYPE-DEBIT         VALUE 'DEBIT '.                      
000140     05  JRNL-AMOUNT                 PIC S9(13)V99.                       
000150     05  FILLER                      PIC X(02).                           
