000010*****************************************************************         
000020*    WALTJTBL  -  IN-MEMORY JOURNAL / TXN-ID TABLE              *         
000030*    HOLDS EVERY TRANSACTION ACCEPTED SO FAR THIS RUN, IN       *         
000040*    POSTING ORDER.  SERVES TWO PURPOSES - (1) THE T1 TXN-ID    *         
000050*    UNIQUENESS CHECK IS A SCAN OF THIS TABLE, AND (2) THE 'H'  *         
000060*    HISTORY INQUIRY LISTS THE ENTRIES BELONGING TO ONE ACCOUNT.*         
000070*    SIZED FOR 5000 TRANSACTIONS/RUN - SEE 4900-WRITE-JOURNAL-   *        
000080*    RECORD FOR THE OVERFLOW GUARD.                              *        
000090*****************************************************************         
000100 01  JRNL-TABLE.                                                          
000110     05  JRNL-TABLE-COUNT            PIC 9(04) COMP.                      
000120*    RESERVED - NOT CURRENTLY ASSIGNED.  KEEPS THE TABLE HEADER           
000130*    ON A FULLWORD BOUNDARY IF A NEW CONTROL FIELD IS ADDED LATER.        
000140     05  FILLER                      PIC X(02).                           
000150     05  JRNL-TABLE-ENTRY OCCURS 5000 TIMES                               
000160                         INDEXED BY JRNL-IDX.                             
000170         10  JRNL-TBL-TXN-ID         PIC X(10).                           
000180         10  JRNL-TBL-ACCT-NUMBER    PIC X(09).                           
000190         10  JRNL-TBL-TXN-TIME       PIC X(19).                           
000200         10  JRNL-TBL-TXN-TYPE       PIC X(06).                           
000210         10  JRNL-TBL-AMOUNT         PIC S9(13)V99.                       
