000010*****************************************************************         
000020*                                                                *        
000030*   W A L T M A I N                                              *        
000040*                                                                *        
000050*****************************************************************         
000060 IDENTIFICATION DIVISION.                                                 
000070 PROGRAM-ID.    WALTMAIN.                                                 
000080 AUTHOR.        R J HOLLOWAY.                                             
000090 INSTALLATION.  GREENFIELD DATA SERVICES - CARD SYSTEMS GROUP.            
000100 DATE-WRITTEN.  03/11/87.                                                 
000110 DATE-COMPILED.                                                           
000120 SECURITY.      NON-CONFIDENTIAL.                                         
000130*****************************************************************         
000140*    REMARKS.                                                   *         
000150*    NIGHTLY WALLET SERVICE UPDATE RUN.  READS THE TRANSACTION- *         
000160*    REQUEST FILE AGAINST THE PLAYER MASTER (SORTED BY LOGIN),  *         
000170*    APPLIES REGISTRATIONS, CREDITS, DEBITS, BALANCE AND        *         
000180*    HISTORY INQUIRIES, WRITES THE UPDATED MASTER, THE          *         
000190*    TRANSACTION JOURNAL, THE OPERATIONS AUDIT LOG, AND THE     *         
000200*    DAILY ACTIVITY REPORT WITH CONTROL TOTALS.                 *         
000210*                                                                *        
000220*    INPUT.   PLAYER-MASTER-IN, TXN-REQUEST-FILE.               *         
000230*    OUTPUT.  PLAYER-MASTER-OUT, TXN-JOURNAL-FILE,              *         
000240*             OPERATIONS-LOG-FILE, ACTIVITY-REPORT.             *         
000250*****************************************************************         
000260*    CHANGE LOG                                                 *         
000270*****************************************************************         
000280*    03/11/87  RJH  CR-0118  INITIAL RELEASE - REGISTRATION,    * CR0118  
000290*                            CREDIT AND DEBIT ONLY.             *         
000300*    07/22/88  RJH  CR-0164  ADDED BALANCE INQUIRY (TYPE B).    * CR0164  
000310*    02/14/89  DMT  CR-0201  ADDED HISTORY INQUIRY (TYPE H) AND * CR0201  
000320*                            THE IN-MEMORY JOURNAL TABLE.       *         
000330*    11/30/91  DMT  CR-0288  NOT-UNIQUE-TXN-ID CHECK MOVED      * CR0288  
000340*                            AHEAD OF THE FUNDS CHECK ON         *        
000350*                            DEBITS PER AUDIT FINDING 91-114.    *        
000360*    06/09/94  PLC  CR-0355  ACCOUNT NUMBER GENERATOR REWORKED  * CR0355  
000370*                            TO BE DETERMINISTIC - NO MORE RNG  *         
000380*                            CALL, SAME UNIQUENESS GUARANTEE.    *        
000390*    09/18/98  PLC  CR-0410  Y2K - RUN DATE NOW CARRIES A       * CR0410  
000400*                            4-DIGIT YEAR ON THE REPORT HEADING.*         
000410*    01/25/99  PLC  CR-0417  Y2K - TIMESTAMP WORK AREA WIDENED  * CR0417  
000420*                            TO A FULL 4-DIGIT CENTURY/YEAR.    *         
000430*    08/03/02  KAS  CR-0481  CONTROL TOTALS NOW SHOW PLAYERS ON * CR0481  
000440*                            FILE AT START AND AT END OF RUN.   *         
000450*    04/17/07  KAS  CR-0536  REJECTED-REASON TEXT WIDENED ON    * CR0536  
000460*                            THE REPORT - PLAYER-ALREADY-EXISTS *         
000470*                            WAS GETTING CLIPPED.               *         
000480*    11/02/09  KAS  CR-0557  ADDED A COLLISION-TRACE DISPLAY TO * CR0557  
000490*                            2320-CHECK-ACCT-NUM-UNIQUE FOR THE * CR0557  
000500*                            NEXT TIME SOMEBODY ASKS WHY A RUN  * CR0557  
000510*                            TOOK AN EXTRA PASS THROUGH THE     * CR0557  
000520*                            GENERATOR - SUPPORT TICKET 09-2261.* CR0557  
000530*****************************************************************         
000540                                                                          
000550 ENVIRONMENT DIVISION.                                                    
000560 CONFIGURATION SECTION.                                                   
000570 SOURCE-COMPUTER.   IBM-390.                                              
000580 OBJECT-COMPUTER.   IBM-390.                                              
000590 SPECIAL-NAMES.                                                           
000600     C01 IS TOP-OF-FORM                                                   
000610     UPSI-0 ON STATUS IS WALT-RERUN-SW.                                   
000620                                                                          
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT PLAYER-MASTER-IN  ASSIGN TO PLYRMSTI                          
000660            ORGANIZATION  IS SEQUENTIAL                                   
000670            ACCESS MODE   IS SEQUENTIAL                                   
000680            FILE STATUS   IS WS-PMI-STATUS.                               
000690                                                                          
000700     SELECT TXN-REQUEST-FILE  ASSIGN TO TXNREQI                           
000710            ORGANIZATION  IS SEQUENTIAL                                   
000720            ACCESS MODE   IS SEQUENTIAL                                   
000730            FILE STATUS   IS WS-TRQ-STATUS.                               
000740                                                                          
000750     SELECT PLAYER-MASTER-OUT ASSIGN TO PLYRMSTO                          
000760            ORGANIZATION  IS SEQUENTIAL                                   
000770            ACCESS MODE   IS SEQUENTIAL                                   
000780            FILE STATUS   IS WS-PMO-STATUS.                               
000790                                                                          
000800     SELECT TXN-JOURNAL-FILE  ASSIGN TO TXNJRNLO                          
000810            ORGANIZATION  IS SEQUENTIAL                                   
000820            ACCESS MODE   IS SEQUENTIAL                                   
000830            FILE STATUS   IS WS-JRN-STATUS.                               
000840                                                                          
000850     SELECT OPERATIONS-LOG-FILE ASSIGN TO OPSLOGO                         
000860            ORGANIZATION  IS SEQUENTIAL                                   
000870            ACCESS MODE   IS SEQUENTIAL                                   
000880            FILE STATUS   IS WS-AUD-STATUS.                               
000890                                                                          
000900     SELECT ACTIVITY-REPORT   ASSIGN TO ACTVRPT                           
000910            ORGANIZATION  IS SEQUENTIAL                                   
000920            ACCESS MODE   IS SEQUENTIAL                                   
000930            FILE STATUS   IS WS-RPT-STATUS.                               
000940                                                                          
000950 DATA DIVISION.                                                           
000960 FILE SECTION.                                                            
000970                                                                          
000980 FD  PLAYER-MASTER-IN                                                     
000990     RECORDING MODE IS F                                                  
001000     LABEL RECORDS ARE STANDARD                                           
001010     DATA RECORD IS PLYR-MASTER-REC.                                      
001020     COPY WALTMSTR.                                                       
001030                                                                          
001040 FD  TXN-REQUEST-FILE                                                     
001050     RECORDING MODE IS F                                                  
001060     LABEL RECORDS ARE STANDARD                                           
001070     DATA RECORD IS TRRQ-RECORD.                                          
001080     COPY WALTTRRQ.                                                       
001090                                                                          
001100 FD  PLAYER-MASTER-OUT                                                    
001110     RECORDING MODE IS F                                                  
001120     LABEL RECORDS ARE STANDARD                                           
001130     DATA RECORD IS PLYR-MASTER-OUT-REC.                                  
001140     COPY WALTMSTR REPLACING ==PLYR-MASTER-REC==                          
001150                          BY ==PLYR-MASTER-OUT-REC==                      
001160                             ==PLYR-FULL-NAME==                           
001170                          BY ==PLYR-FULL-NAME-OUT==.                      
001180                                                                          
001190 FD  TXN-JOURNAL-FILE                                                     
001200     RECORDING MODE IS F                                                  
001210     LABEL RECORDS ARE STANDARD                                           
001220     DATA RECORD IS JRNL-RECORD.                                          
001230     COPY WALTJRNL.                                                       
001240                                                                          
001250 FD  OPERATIONS-LOG-FILE                                                  
001260     RECORDING MODE IS F                                                  
001270     LABEL RECORDS ARE STANDARD                                           
001280     DATA RECORD IS AUDR-RECORD.                                          
001290     COPY WALTAUDR.                                                       
001300                                                                          
001310 FD  ACTIVITY-REPORT                                                      
001320     RECORDING MODE IS F                                                  
001330     LABEL RECORDS ARE STANDARD                                           
001340     DATA RECORD IS WALT-REPORT-LINE.                                     
001350 01  WALT-REPORT-LINE               PIC X(132).                           
001360                                                                          
001370 WORKING-STORAGE SECTION.                                                 
001380*****************************************************************         
001390*    FILE STATUS AND SWITCHES                                   *         
001400*****************************************************************         
001410 01  WALT-FILE-STATUSES.                                                  
001420     05  WS-PMI-STATUS               PIC X(02) VALUE SPACES.              
001430         88  PMI-OK                  VALUE '00'.                          
001440         88  PMI-EOF                 VALUE '10'.                          
001450     05  WS-TRQ-STATUS               PIC X(02) VALUE SPACES.              
001460         88  TRQ-OK                  VALUE '00'.                          
001470         88  TRQ-EOF                 VALUE '10'.                          
001480     05  WS-PMO-STATUS               PIC X(02) VALUE SPACES.              
001490         88  PMO-OK                  VALUE '00'.                          
001500     05  WS-JRN-STATUS               PIC X(02) VALUE SPACES.              
001510         88  JRN-OK                  VALUE '00'.                          
001520     05  WS-AUD-STATUS               PIC X(02) VALUE SPACES.              
001530         88  AUD-OK                  VALUE '00'.                          
001540     05  WS-RPT-STATUS               PIC X(02) VALUE SPACES.              
001550         88  RPT-OK                  VALUE '00'.                          
001560                                                                          
001570 01  WALT-SWITCHES.                                                       
001580     05  WS-TRQ-EOF-SW               PIC X VALUE 'N'.                     
001590         88  TRQ-AT-EOF              VALUE 'Y'.                           
001600     05  WS-PMI-EOF-SW               PIC X VALUE 'N'.                     
001610         88  PMI-AT-EOF              VALUE 'Y'.                           
001620     05  WS-AUTH-OK-SW               PIC X VALUE 'N'.                     
001630         88  AUTH-SUCCESSFUL         VALUE 'Y'.                           
001640     05  WS-FOUND-SW                 PIC X VALUE 'N'.                     
001650         88  ENTRY-FOUND             VALUE 'Y'.                           
001660     05  WS-REJECT-SW                PIC X VALUE 'N'.                     
001670         88  REQUEST-REJECTED        VALUE 'Y'.                           
001680     05  WS-UNIQUE-SW                PIC X VALUE 'Y'.                     
001690         88  ACCT-NUM-IS-UNIQUE      VALUE 'Y'.                           
001700                                                                          
001710*****************************************************************         
001720*    COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD     *         
001730*****************************************************************         
001740 01  WALT-COUNTERS.                                                       
001750     05  WS-NEXT-PLAYER-ID           PIC S9(08) COMP VALUE +0.            
001760     05  WS-NEXT-OPERATION-ID        PIC S9(08) COMP VALUE +0.            
001770     05  WS-REQUESTS-READ            PIC S9(08) COMP VALUE +0.            
001780     05  WS-PLAYERS-AT-START         PIC S9(08) COMP VALUE +0.            
001790     05  WS-PLAYERS-AT-END           PIC S9(08) COMP VALUE +0.            
001800     05  WS-REG-ATTEMPTED            PIC S9(08) COMP VALUE +0.            
001810     05  WS-REG-ACCEPTED             PIC S9(08) COMP VALUE +0.            
001820     05  WS-REG-REJECTED             PIC S9(08) COMP VALUE +0.            
001830     05  WS-CR-ATTEMPTED             PIC S9(08) COMP VALUE +0.            
001840     05  WS-CR-ACCEPTED              PIC S9(08) COMP VALUE +0.            
001850     05  WS-CR-REJECTED              PIC S9(08) COMP VALUE +0.            
001860     05  WS-DR-ATTEMPTED             PIC S9(08) COMP VALUE +0.            
001870     05  WS-DR-ACCEPTED              PIC S9(08) COMP VALUE +0.            
001880     05  WS-DR-REJECTED              PIC S9(08) COMP VALUE +0.            
001890     05  WS-BAL-ATTEMPTED            PIC S9(08) COMP VALUE +0.            
001900     05  WS-BAL-ACCEPTED             PIC S9(08) COMP VALUE +0.            
001910     05  WS-BAL-REJECTED             PIC S9(08) COMP VALUE +0.            
001920     05  WS-HST-ATTEMPTED            PIC S9(08) COMP VALUE +0.            
001930     05  WS-HST-ACCEPTED             PIC S9(08) COMP VALUE +0.            
001940     05  WS-HST-REJECTED             PIC S9(08) COMP VALUE +0.            
001950     05  WS-SUB                      PIC S9(04) COMP VALUE 0.             
001960     05  WS-MATCH-IDX                PIC S9(04) COMP VALUE 0.             
001970     05  WS-ACCT-QUOT                PIC S9(09) COMP VALUE 0.             
001980     05  WS-ACCT-REM                 PIC S9(09) COMP VALUE 0.             
001990     05  WS-ACCT-SEED                PIC S9(09) COMP VALUE 0.             
002000                                                                          
002010 01  WALT-AMOUNT-TOTALS.                                                  
002020     05  WS-TOTAL-CREDITED           PIC S9(13)V99 COMP-3                 
002030                                      VALUE +0.                           
002040     05  WS-TOTAL-DEBITED            PIC S9(13)V99 COMP-3                 
002050                                      VALUE +0.                           
002060     05  WS-NET-MOVEMENT             PIC S9(13)V99 COMP-3                 
002070                                      VALUE +0.                           
002080                                                                          
002090*****************************************************************         
002100*    RUN TIMESTAMP - BUILT ONCE AT OPEN, USED ON EVERY JOURNAL  *         
002110*    AND AUDIT RECORD THIS RUN (PER-RECORD SEQUENCING IS NOT    *         
002120*    REQUIRED BY THE SERVICE CONTRACT).                         *         
002130*****************************************************************         
002140 01  WS-SYSTEM-DATE-TIME.                                                 
002150     05  WS-SYS-DATE.                                                     
002160         10  WS-SYS-YY               PIC 9(02).                           
002170         10  WS-SYS-MM                PIC 9(02).                          
002180         10  WS-SYS-DD                PIC 9(02).                          
002190*        YYMMDD NUMERIC VIEW OF THE SAME 6 BYTES - USED ONLY BY   CR0557  
002200*        THE STARTUP DISPLAY IN 0000-MAIN-PROCESS.                CR0557  
002210     05  WS-SYS-DATE-NUMERIC REDEFINES WS-SYS-DATE                CR0557  
002220                                     PIC 9(06).                   CR0557  
002230     05  WS-SYS-TIME.                                                     
002240         10  WS-SYS-HH                PIC 9(02).                          
002250         10  WS-SYS-MN                PIC 9(02).                          
002260         10  WS-SYS-SS                PIC 9(02).                          
002270         10  WS-SYS-HS                PIC 9(02).                          
002280                                                                          
002290 01  WS-RUN-TIMESTAMP-PARTS.                                              
002300     05  WS-RTP-CENTURY              PIC 9(02) VALUE 20.                  
002310     05  WS-RTP-YY                   PIC 9(02).                           
002320     05  WS-RTP-MM                   PIC 9(02).                           
002330     05  WS-RTP-DD                   PIC 9(02).                           
002340     05  WS-RTP-HH                   PIC 9(02).                           
002350     05  WS-RTP-MN                   PIC 9(02).                           
002360     05  WS-RTP-SS                   PIC 9(02).                           
002370*        Y2K ALTERNATE VIEW - FULL 14-DIGIT NUMERIC TIMESTAMP,            
002380*        USED ONLY WHEN A CALLER WANTS ONE COMPARABLE NUMBER.             
002390 01  WS-RTP-NUMERIC REDEFINES WS-RUN-TIMESTAMP-PARTS                      
002400                                      PIC 9(14).                          
002410                                                                          
002420 01  WS-RUN-TIMESTAMP-DISPLAY        PIC X(19) VALUE SPACES.              
002430                                                                          
002440*****************************************************************         
002450*    WORK AREAS USED WHILE PROCESSING ONE REQUEST               *         
002460*****************************************************************         
002470 01  WALT-WORK-AREAS.                                                     
002480     05  WS-REASON-CODE              PIC X(22) VALUE SPACES.              
002490     05  WS-AUDIT-TYPE               PIC X(14) VALUE SPACES.              
002500     05  WS-AUDIT-STATUS             PIC X(07) VALUE SPACES.              
002510     05  WS-AUDIT-PLAYER-ID          PIC 9(07) VALUE 0.                   
002520     05  WS-AUTH-PLAYER-ID           PIC 9(07) VALUE 0.                   
002530     05  WS-JOURNAL-TYPE             PIC X(06) VALUE SPACES.              
002540     05  WS-ACCT-CANDIDATE           PIC 9(09) VALUE 0.                   
002550*        CHARACTER VIEW OF THE CANDIDATE ACCOUNT NUMBER, USED BY  CR0557  
002560*        THE COLLISION-TRACE DISPLAY IN 2320-CHECK-ACCT-NUM-UNIQ. CR0557  
002570     05  WS-ACCT-CANDIDATE-X REDEFINES WS-ACCT-CANDIDATE          CR0557  
002580                                     PIC X(09).                   CR0557  
002590     05  WS-NEW-PLAYER-ID-X          PIC 9(07) VALUE 0.                   
002600                                                                          
002610 COPY WALTPTBL.                                                           
002620 COPY WALTJTBL.                                                           
002630 COPY WALTRPTL.                                                           
002640                                                                          
002650 PROCEDURE DIVISION.                                                      
002660*****************************************************************         
002670 0000-MAIN-PROCESS.                                                       
002680     ACCEPT WS-SYS-DATE FROM DATE.                                        
002690     ACCEPT WS-SYS-TIME FROM TIME.                                        
002700     DISPLAY 'WALTMAIN STARTED - ' WS-SYS-MM '/' WS-SYS-DD                
002710             '/' WS-SYS-YY.                                               
002720                                                                          
002730     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                              
002740     PERFORM 0710-LOAD-PLAYER-TABLE THRU 0710-EXIT.                       
002750     MOVE PLYR-TABLE-COUNT TO WS-PLAYERS-AT-START.                        
002760                                                                          
002770     PERFORM 0720-READ-TRANSACTION THRU 0720-EXIT.                        
002780     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                          
002790             UNTIL TRQ-AT-EOF.                                            
002800                                                                          
002810     MOVE PLYR-TABLE-COUNT TO WS-PLAYERS-AT-END.                          
002820     PERFORM 0790-WRITE-PLAYER-TABLE THRU 0790-EXIT.                      
002830     PERFORM 8500-PRINT-SUMMARY THRU 8500-EXIT.                           
002840     PERFORM 0799-CLOSE-FILES THRU 0799-EXIT.                             
002850                                                                          
002860     DISPLAY 'WALTMAIN ENDED - REQUESTS READ: ' WS-REQUESTS-READ.         
002870     GOBACK.                                                              
002880                                                                          
002890*****************************************************************         
002900*    0700 - OPEN, BUILD RUN TIMESTAMP, PRINT REPORT HEADINGS    *         
002910*****************************************************************         
002920 0700-OPEN-FILES.                                                         
002930     OPEN INPUT  PLAYER-MASTER-IN                                         
002940                 TXN-REQUEST-FILE                                         
002950          OUTPUT PLAYER-MASTER-OUT                                        
002960                 TXN-JOURNAL-FILE                                         
002970                 OPERATIONS-LOG-FILE                                      
002980                 ACTIVITY-REPORT.                                         
002990     IF NOT PMI-OK OR NOT TRQ-OK OR NOT PMO-OK                            
003000             OR NOT JRN-OK OR NOT AUD-OK OR NOT RPT-OK                    
003010         DISPLAY 'WALTMAIN - FILE OPEN ERROR - PMI/TRQ/PMO/'              
003020                 'JRN/AUD/RPT = ' WS-PMI-STATUS WS-TRQ-STATUS             
003030                 WS-PMO-STATUS WS-JRN-STATUS WS-AUD-STATUS                
003040                 WS-RPT-STATUS                                            
003050         MOVE 16 TO RETURN-CODE                                           
003060         STOP RUN                                                         
003070     END-IF.                                                              
003080                                                                          
003090     PERFORM 0900-GET-RUN-TIMESTAMP THRU 0900-EXIT.                       
003100     MOVE WS-RTP-MM TO RPT-HDG-MM.                                        
003110     MOVE WS-RTP-DD TO RPT-HDG-DD.                                        
003120     MOVE WS-RTP-YY TO RPT-HDG-YY.                                        
003130     WRITE WALT-REPORT-LINE FROM RPT-HEADING-1 AFTER TOP-OF-FORM.         
003140     WRITE WALT-REPORT-LINE FROM RPT-HEADING-2 AFTER 2.                   
003150 0700-EXIT.                                                               
003160     EXIT.                                                                
003170                                                                          
003180*****************************************************************         
003190*    0710 - LOAD THE MASTER INTO THE IN-MEMORY PLAYER TABLE     *         
003200*****************************************************************         
003210 0710-LOAD-PLAYER-TABLE.                                                  
003220     MOVE 0 TO PLYR-TABLE-COUNT.                                          
003230     READ PLAYER-MASTER-IN                                                
003240         AT END MOVE 'Y' TO WS-PMI-EOF-SW                                 
003250     END-READ.                                                            
003260     PERFORM 0711-LOAD-ONE-PLAYER THRU 0711-EXIT                          
003270             UNTIL PMI-AT-EOF.                                            
003280 0710-EXIT.                                                               
003290     EXIT.                                                                
003300                                                                          
003310 0711-LOAD-ONE-PLAYER.                                                    
003320     IF PLYR-TABLE-COUNT = 1000                                           
003330         DISPLAY 'WALTMAIN - PLAYER MASTER HAS MORE THAN 1000 '           
003340                 'PLAYERS - RAISE THE OCCURS LIMIT IN WALTPTBL'           
003350         MOVE 16 TO RETURN-CODE                                           
003360         STOP RUN                                                         
003370     END-IF.                                                              
003380     ADD 1 TO PLYR-TABLE-COUNT.                                           
003390     SET PLYR-IDX TO PLYR-TABLE-COUNT.                                    
003400     MOVE PLYR-ID            TO PLYR-TBL-ID (PLYR-IDX).                   
003410     MOVE PLYR-FIRST-NAME    TO PLYR-TBL-FIRST-NAME (PLYR-IDX).           
003420     MOVE PLYR-LAST-NAME     TO PLYR-TBL-LAST-NAME (PLYR-IDX).            
003430     MOVE PLYR-EMAIL         TO PLYR-TBL-EMAIL (PLYR-IDX).                
003440     MOVE PLYR-LOGIN         TO PLYR-TBL-LOGIN (PLYR-IDX).                
003450     MOVE PLYR-PASSWORD      TO PLYR-TBL-PASSWORD (PLYR-IDX).             
003460     MOVE PLYR-ACCT-NUMBER   TO PLYR-TBL-ACCT-NUMBER (PLYR-IDX).          
003470     MOVE PLYR-BALANCE       TO PLYR-TBL-BALANCE (PLYR-IDX).              
003480     IF PLYR-ID > WS-NEXT-PLAYER-ID                                       
003490         MOVE PLYR-ID TO WS-NEXT-PLAYER-ID                                
003500     END-IF.                                                              
003510     READ PLAYER-MASTER-IN                                                
003520         AT END MOVE 'Y' TO WS-PMI-EOF-SW                                 
003530     END-READ.                                                            
003540 0711-EXIT.                                                               
003550     EXIT.                                                                
003560                                                                          
003570*****************************************************************         
003580*    0720 - READ NEXT TRANSACTION REQUEST                       *         
003590*****************************************************************         
003600 0720-READ-TRANSACTION.                                                   
003610     READ TXN-REQUEST-FILE                                                
003620         AT END MOVE 'Y' TO WS-TRQ-EOF-SW                                 
003630     END-READ.                                                            
003640 0720-EXIT.                                                               
003650     EXIT.                                                                
003660                                                                          
003670*****************************************************************         
003680*    0790 - WRITE THE UPDATED MASTER BACK OUT, TABLE ORDER      *         
003690*****************************************************************         
003700 0790-WRITE-PLAYER-TABLE.                                                 
003710     PERFORM 0791-WRITE-ONE-PLAYER THRU 0791-EXIT                         
003720             VARYING WS-SUB FROM 1 BY 1                                   
003730             UNTIL WS-SUB > PLYR-TABLE-COUNT.                             
003740 0790-EXIT.                                                               
003750     EXIT.                                                                
003760                                                                          
003770 0791-WRITE-ONE-PLAYER.                                                   
003780     SET PLYR-IDX TO WS-SUB.                                              
003790     MOVE PLYR-TBL-ID (PLYR-IDX)          TO PLYR-ID                      
003800                                       IN PLYR-MASTER-OUT-REC.            
003810     MOVE PLYR-TBL-FIRST-NAME (PLYR-IDX)  TO PLYR-FIRST-NAME              
003820                                       IN PLYR-MASTER-OUT-REC.            
003830     MOVE PLYR-TBL-LAST-NAME (PLYR-IDX)   TO PLYR-LAST-NAME               
003840                                       IN PLYR-MASTER-OUT-REC.            
003850     MOVE PLYR-TBL-EMAIL (PLYR-IDX)       TO PLYR-EMAIL                   
003860                                       IN PLYR-MASTER-OUT-REC.            
003870     MOVE PLYR-TBL-LOGIN (PLYR-IDX)       TO PLYR-LOGIN                   
003880                                       IN PLYR-MASTER-OUT-REC.            
003890     MOVE PLYR-TBL-PASSWORD (PLYR-IDX)    TO PLYR-PASSWORD                
003900                                       IN PLYR-MASTER-OUT-REC.            
003910     MOVE PLYR-TBL-ACCT-NUMBER (PLYR-IDX) TO PLYR-ACCT-NUMBER             
003920                                       IN PLYR-MASTER-OUT-REC.            
003930     MOVE PLYR-TBL-BALANCE (PLYR-IDX)     TO PLYR-BALANCE                 
003940                                       IN PLYR-MASTER-OUT-REC.            
003950     WRITE PLYR-MASTER-OUT-REC.                                           
003960 0791-EXIT.                                                               
003970     EXIT.                                                                
003980                                                                          
003990*****************************************************************         
004000*    0799 - CLOSE ALL FILES                                     *         
004010*****************************************************************         
004020 0799-CLOSE-FILES.                                                        
004030     CLOSE PLAYER-MASTER-IN                                               
004040           TXN-REQUEST-FILE                                               
004050           PLAYER-MASTER-OUT                                              
004060           TXN-JOURNAL-FILE                                               
004070           OPERATIONS-LOG-FILE                                            
004080           ACTIVITY-REPORT.                                               
004090 0799-EXIT.                                                               
004100     EXIT.                                                                
004110                                                                          
004120*****************************************************************         
004130*    0900 - BUILD THE RUN TIMESTAMP, YYYY-MM-DD-HH.MM.SS        *         
004140*****************************************************************         
004150 0900-GET-RUN-TIMESTAMP.                                                  
004160     MOVE WS-SYS-YY TO WS-RTP-YY.                                         
004170     MOVE WS-SYS-MM TO WS-RTP-MM.                                         
004180     MOVE WS-SYS-DD TO WS-RTP-DD.                                         
004190     MOVE WS-SYS-HH TO WS-RTP-HH.                                         
004200     MOVE WS-SYS-MN TO WS-RTP-MN.                                         
004210     MOVE WS-SYS-SS TO WS-RTP-SS.                                         
004220     STRING WS-RTP-CENTURY WS-RTP-YY '-' WS-RTP-MM '-'                    
004230            WS-RTP-DD '-' WS-RTP-HH '.' WS-RTP-MN '.' WS-RTP-SS           
004240            DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP-DISPLAY.              
004250 0900-EXIT.                                                               
004260     EXIT.                                                                
004270                                                                          
004280*****************************************************************         
004290*    1000 - DISPATCH ONE TRANSACTION REQUEST                    *         
004300*****************************************************************         
004310 1000-PROCESS-REQUEST.                                                    
004320     ADD 1 TO WS-REQUESTS-READ.                                           
004330     EVALUATE TRUE                                                        
004340         WHEN TRRQ-TYPE-REGISTER                                          
004350             PERFORM 2000-REGISTER-PLAYER THRU 2000-EXIT                  
004360         WHEN TRRQ-TYPE-CREDIT                                            
004370             PERFORM 4000-CREDIT-ACCOUNT THRU 4000-EXIT                   
004380         WHEN TRRQ-TYPE-DEBIT                                             
004390             PERFORM 4500-DEBIT-ACCOUNT THRU 4500-EXIT                    
004400         WHEN TRRQ-TYPE-BALANCE                                           
004410             PERFORM 5000-BALANCE-INQUIRY THRU 5000-EXIT                  
004420         WHEN TRRQ-TYPE-HISTORY                                           
004430             PERFORM 5500-HISTORY-INQUIRY THRU 5500-EXIT                  
004440         WHEN OTHER                                                       
004450             PERFORM 1900-REJECT-UNKNOWN-TYPE THRU 1900-EXIT              
004460     END-EVALUATE.                                                        
004470     PERFORM 0720-READ-TRANSACTION THRU 0720-EXIT.                        
004480 1000-EXIT.                                                               
004490     EXIT.                                                                
004500                                                                          
004510*****************************************************************         
004520*    1900 - DEFENSIVE HANDLER FOR AN UNRECOGNIZED REQUEST-TYPE  *         
004530*****************************************************************         
004540 1900-REJECT-UNKNOWN-TYPE.                                                
004550     MOVE SPACES TO RPT-DETAIL-LINE.                                      
004560     MOVE TRRQ-TXN-ID          TO RPT-DET-TXN-ID.                         
004570     MOVE 'UNKNOWN'            TO RPT-DET-REQ-TYPE.                       
004580     MOVE TRRQ-LOGIN           TO RPT-DET-LOGIN.                          
004590     MOVE 'REJECTED: UNKNOWN-REQUEST-TYPE'                                
004600                               TO RPT-DET-STATUS.                         
004610     PERFORM 8100-WRITE-REPORT-DETAIL THRU 8100-EXIT.                     
004620 1900-EXIT.                                                               
004630     EXIT.                                                                
004640                                                                          
004650*****************************************************************         
004660*    2000 RANGE - PLAYER REGISTRATION  (PLAYERSERVICEIMPL)      *         
004670*****************************************************************         
004680 2000-REGISTER-PLAYER.                                                    
004690     ADD 1 TO WS-REG-ATTEMPTED.                                           
004700     MOVE 'N' TO WS-REJECT-SW.                                            
004710     MOVE SPACES TO WS-REASON-CODE.                                       
004720                                                                          
004730     PERFORM 2100-CHECK-PERSON-UNIQUE THRU 2100-EXIT.                     
004740     IF NOT REQUEST-REJECTED                                              
004750         PERFORM 2200-CHECK-LOGIN-UNIQUE THRU 2200-EXIT                   
004760     END-IF.                                                              
004770                                                                          
004780     MOVE SPACES TO RPT-DETAIL-LINE.                                      
004790     MOVE SPACES TO RPT-DET-TXN-ID.                                       
004800     MOVE 'REGISTER'    TO RPT-DET-REQ-TYPE.                              
004810     MOVE TRRQ-LOGIN    TO RPT-DET-LOGIN.                                 
004820     MOVE SPACES        TO RPT-DET-AMOUNT.                                
004830     MOVE SPACES        TO RPT-DET-BALANCE.                               
004840                                                                          
004850     IF NOT REQUEST-REJECTED                                              
004860         PERFORM 2300-ASSIGN-NEW-PLAYER THRU 2300-EXIT                    
004870         ADD 1 TO WS-REG-ACCEPTED                                         
004880         MOVE 'SUCCESS' TO WS-AUDIT-STATUS                                
004890         MOVE WS-NEW-PLAYER-ID-X TO WS-AUDIT-PLAYER-ID                    
004900         MOVE 'ACCEPTED' TO RPT-DET-STATUS                                
004910         MOVE PLYR-TBL-ACCT-NUMBER (PLYR-IDX)                             
004920                              TO RPT-DET-ACCT-NUMBER                      
004930     ELSE                                                                 
004940         ADD 1 TO WS-REG-REJECTED                                         
004950         MOVE 'FAIL' TO WS-AUDIT-STATUS                                   
004960         MOVE 0 TO WS-AUDIT-PLAYER-ID                                     
004970         MOVE SPACES TO RPT-DET-ACCT-NUMBER                               
004980         STRING 'REJECTED: ' DELIMITED BY SIZE                            
004990                WS-REASON-CODE DELIMITED BY SPACE                         
005000                INTO RPT-DET-STATUS                                       
005010     END-IF.                                                              
005020                                                                          
005030     MOVE 'REGISTRATION' TO WS-AUDIT-TYPE.                                
005040     PERFORM 8000-WRITE-AUDIT-RECORD THRU 8000-EXIT.                      
005050     PERFORM 8100-WRITE-REPORT-DETAIL THRU 8100-EXIT.                     
005060 2000-EXIT.                                                               
005070     EXIT.                                                                
005080                                                                          
005090*    R1 - PERSON UNIQUENESS (FIRST + LAST + EMAIL)                        
005100 2100-CHECK-PERSON-UNIQUE.                                                
005110     MOVE 'N' TO WS-FOUND-SW.                                             
005120     PERFORM 2110-TEST-ONE-PERSON THRU 2110-EXIT                          
005130             VARYING WS-SUB FROM 1 BY 1                                   
005140             UNTIL WS-SUB > PLYR-TABLE-COUNT                              
005150                OR ENTRY-FOUND.                                           
005160     IF ENTRY-FOUND                                                       
005170         SET REQUEST-REJECTED TO TRUE                                     
005180         MOVE 'PLAYER-ALREADY-EXISTS' TO WS-REASON-CODE                   
005190     END-IF.                                                              
005200 2100-EXIT.                                                               
005210     EXIT.                                                                
005220                                                                          
005230 2110-TEST-ONE-PERSON.                                                    
005240     IF TRRQ-FIRST-NAME = PLYR-TBL-FIRST-NAME (WS-SUB)                    
005250        AND TRRQ-LAST-NAME = PLYR-TBL-LAST-NAME (WS-SUB)                  
005260        AND TRRQ-EMAIL = PLYR-TBL-EMAIL (WS-SUB)                          
005270         MOVE 'Y' TO WS-FOUND-SW                                          
005280     END-IF.                                                              
005290 2110-EXIT.                                                               
005300     EXIT.                                                                
005310                                                                          
005320*    R2 - LOGIN UNIQUENESS                                                
005330 2200-CHECK-LOGIN-UNIQUE.                                                 
005340     MOVE 'N' TO WS-FOUND-SW.                                             
005350     PERFORM 2210-TEST-ONE-LOGIN THRU 2210-EXIT                           
005360             VARYING WS-SUB FROM 1 BY 1                                   
005370             UNTIL WS-SUB > PLYR-TABLE-COUNT                              
005380                OR ENTRY-FOUND.                                           
005390     IF ENTRY-FOUND                                                       
005400         SET REQUEST-REJECTED TO TRUE                                     
005410         MOVE 'LOGIN-NOT-UNIQUE' TO WS-REASON-CODE                        
005420     END-IF.                                                              
005430 2200-EXIT.                                                               
005440     EXIT.                                                                
005450                                                                          
005460 2210-TEST-ONE-LOGIN.                                                     
005470     IF TRRQ-LOGIN = PLYR-TBL-LOGIN (WS-SUB)                              
005480         MOVE 'Y' TO WS-FOUND-SW                                          
005490     END-IF.                                                              
005500 2210-EXIT.                                                               
005510     EXIT.                                                                
005520                                                                          
005530*    R3 - NEXT PLAYER-ID AND A NEW ACCOUNT AT BALANCE 0.00                
005540 2300-ASSIGN-NEW-PLAYER.                                                  
005550     IF PLYR-TABLE-COUNT = 1000                                           
005560         DISPLAY 'WALTMAIN - PLAYER TABLE FULL AT 1000 '                  
005570                 'ENTRIES - RAISE THE OCCURS LIMIT IN WALTPTBL'           
005580         MOVE 16 TO RETURN-CODE                                           
005590         STOP RUN                                                         
005600     END-IF.                                                              
005610     ADD 1 TO WS-NEXT-PLAYER-ID.                                          
005620     MOVE WS-NEXT-PLAYER-ID TO WS-NEW-PLAYER-ID-X.                        
005630     ADD 1 TO PLYR-TABLE-COUNT.                                           
005640     SET PLYR-IDX TO PLYR-TABLE-COUNT.                                    
005650     MOVE WS-NEW-PLAYER-ID-X  TO PLYR-TBL-ID (PLYR-IDX).                  
005660     MOVE TRRQ-FIRST-NAME     TO PLYR-TBL-FIRST-NAME (PLYR-IDX).          
005670     MOVE TRRQ-LAST-NAME      TO PLYR-TBL-LAST-NAME (PLYR-IDX).           
005680     MOVE TRRQ-EMAIL          TO PLYR-TBL-EMAIL (PLYR-IDX).               
005690     MOVE TRRQ-LOGIN          TO PLYR-TBL-LOGIN (PLYR-IDX).               
005700     MOVE TRRQ-PASSWORD       TO PLYR-TBL-PASSWORD (PLYR-IDX).            
005710     MOVE 0                   TO PLYR-TBL-BALANCE (PLYR-IDX).             
005720     PERFORM 2310-ASSIGN-ACCT-NUMBER THRU 2310-EXIT.                      
005730 2300-EXIT.                                                               
005740     EXIT.                                                                
005750                                                                          
005760*    A1 - NEW ACCOUNT NUMBER, DETERMINISTIC, IN RANGE, UNIQUE.            
005770*    CR-0355 - SEED FROM THE PLAYER-ID, FOLDED INTO THE           CR0355  
005780*    899000000-WIDE RANGE BY DIVIDE/REMAINDER (NO RNG CALL).              
005790 2310-ASSIGN-ACCT-NUMBER.                                                 
005800     COMPUTE WS-ACCT-SEED = WS-NEW-PLAYER-ID-X * 7919.                    
005810     DIVIDE WS-ACCT-SEED BY 899000000                                     
005820            GIVING WS-ACCT-QUOT REMAINDER WS-ACCT-REM.                    
005830     COMPUTE WS-ACCT-CANDIDATE = 100000000 + WS-ACCT-REM.                 
005840     MOVE 'N' TO WS-UNIQUE-SW.                                            
005850     PERFORM 2320-CHECK-ACCT-NUM-UNIQUE THRU 2320-EXIT                    
005860             UNTIL ACCT-NUM-IS-UNIQUE.                                    
005870     MOVE WS-ACCT-CANDIDATE TO PLYR-TBL-ACCT-NUM-N (PLYR-IDX).            
005880 2310-EXIT.                                                               
005890     EXIT.                                                                
005900                                                                          
005910 2320-CHECK-ACCT-NUM-UNIQUE.                                              
005920     MOVE 'Y' TO WS-UNIQUE-SW.                                            
005930     PERFORM 2330-TEST-ONE-ACCT-NUM THRU 2330-EXIT                        
005940             VARYING WS-SUB FROM 1 BY 1                                   
005950             UNTIL WS-SUB > PLYR-TABLE-COUNT - 1.                         
005960     IF NOT ACCT-NUM-IS-UNIQUE                                            
005970         DISPLAY 'WALTMAIN - ACCT NUM COLLISION, RETRYING PAST '  CR0557  
005980                 WS-ACCT-CANDIDATE-X                              CR0557  
005990         ADD 1 TO WS-ACCT-CANDIDATE                                       
006000         IF WS-ACCT-CANDIDATE > 998999999                                 
006010             MOVE 100000000 TO WS-ACCT-CANDIDATE                          
006020         END-IF                                                           
006030     END-IF.                                                              
006040 2320-EXIT.                                                               
006050     EXIT.                                                                
006060                                                                          
006070 2330-TEST-ONE-ACCT-NUM.                                                  
006080     IF WS-ACCT-CANDIDATE = PLYR-TBL-ACCT-NUM-N (WS-SUB)                  
006090         MOVE 'N' TO WS-UNIQUE-SW                                         
006100     END-IF.                                                              
006110 2330-EXIT.                                                               
006120     EXIT.                                                                
006130                                                                          
006140*****************************************************************         
006150*    3000 RANGE - AUTHENTICATION  (PLAYERSERVICEIMPL.LOGIN)     *         
006160*****************************************************************         
006170 3000-AUTHENTICATE-PLAYER.                                                
006180     MOVE 'N' TO WS-AUTH-OK-SW.                                           
006190     MOVE 0 TO WS-AUTH-PLAYER-ID.                                         
006200     MOVE SPACES TO WS-REASON-CODE.                                       
006210     PERFORM 3100-FIND-PLAYER-BY-LOGIN THRU 3100-EXIT.                    
006220     IF NOT ENTRY-FOUND                                                   
006230         MOVE 'INCORRECT-LOGIN' TO WS-REASON-CODE                         
006240     ELSE                                                                 
006250         MOVE PLYR-TBL-ID (PLYR-IDX) TO WS-AUTH-PLAYER-ID                 
006260         IF PLYR-TBL-PASSWORD (PLYR-IDX) = TRRQ-PASSWORD                  
006270             MOVE 'Y' TO WS-AUTH-OK-SW                                    
006280         ELSE                                                             
006290             MOVE 'INCORRECT-PASSWORD' TO WS-REASON-CODE                  
006300         END-IF                                                           
006310     END-IF.                                                              
006320 3000-EXIT.                                                               
006330     EXIT.                                                                
006340                                                                          
006350 3100-FIND-PLAYER-BY-LOGIN.                                               
006360     MOVE 'N' TO WS-FOUND-SW.                                             
006370     PERFORM 3110-TEST-ONE-LOGIN THRU 3110-EXIT                           
006380             VARYING WS-SUB FROM 1 BY 1                                   
006390             UNTIL WS-SUB > PLYR-TABLE-COUNT                              
006400                OR ENTRY-FOUND.                                           
006410     IF NOT ENTRY-FOUND                                                   
006420         SET WS-MATCH-IDX TO 0                                            
006430     ELSE                                                                 
006440         SET WS-MATCH-IDX TO PLYR-IDX                                     
006450     END-IF.                                                              
006460 3100-EXIT.                                                               
006470     EXIT.                                                                
006480                                                                          
006490 3110-TEST-ONE-LOGIN.                                                     
006500     IF TRRQ-LOGIN = PLYR-TBL-LOGIN (WS-SUB)                              
006510         MOVE 'Y' TO WS-FOUND-SW                                          
006520         SET PLYR-IDX TO WS-SUB                                           
006530     END-IF.                                                              
006540 3110-EXIT.                                                               
006550     EXIT.                                                                
006560                                                                          
006570*****************************************************************         
006580*    4000 RANGE - CREDIT (TOP-UP)                                *        
006590*****************************************************************         
006600 4000-CREDIT-ACCOUNT.                                                     
006610     ADD 1 TO WS-CR-ATTEMPTED.                                            
006620     MOVE 'N' TO WS-REJECT-SW.                                            
006630     PERFORM 3000-AUTHENTICATE-PLAYER THRU 3000-EXIT.                     
006640                                                                          
006650     MOVE SPACES TO RPT-DETAIL-LINE.                                      
006660     MOVE TRRQ-TXN-ID   TO RPT-DET-TXN-ID.                                
006670     MOVE 'CREDIT'      TO RPT-DET-REQ-TYPE.                              
006680     MOVE TRRQ-LOGIN    TO RPT-DET-LOGIN.                                 
006690     MOVE TRRQ-AMOUNT   TO RPT-DET-AMOUNT.                                
006700                                                                          
006710     IF AUTH-SUCCESSFUL                                                   
006720         SET PLYR-IDX TO WS-MATCH-IDX                                     
006730         MOVE PLYR-TBL-ACCT-NUMBER (PLYR-IDX)                             
006740                              TO RPT-DET-ACCT-NUMBER                      
006750         PERFORM 4050-CHECK-AMOUNT-VALID THRU 4050-EXIT                   
006760         IF NOT REQUEST-REJECTED                                          
006770             PERFORM 4100-CHECK-TXN-ID-UNIQUE THRU 4100-EXIT              
006780         END-IF                                                           
006790         IF NOT REQUEST-REJECTED                                          
006800             ADD TRRQ-AMOUNT TO PLYR-TBL-BALANCE (PLYR-IDX)               
006810             ADD TRRQ-AMOUNT TO WS-TOTAL-CREDITED                         
006820             MOVE 'CREDIT' TO WS-JOURNAL-TYPE                             
006830             PERFORM 4900-WRITE-JOURNAL-RECORD THRU 4900-EXIT             
006840             ADD 1 TO WS-CR-ACCEPTED                                      
006850             MOVE 'SUCCESS' TO WS-AUDIT-STATUS                            
006860             MOVE 'ACCEPTED' TO RPT-DET-STATUS                            
006870             MOVE PLYR-TBL-BALANCE (PLYR-IDX) TO RPT-DET-BALANCE          
006880         ELSE                                                             
006890             ADD 1 TO WS-CR-REJECTED                                      
006900             MOVE 'FAIL' TO WS-AUDIT-STATUS                               
006910             MOVE SPACES TO RPT-DET-BALANCE                               
006920             STRING 'REJECTED: ' DELIMITED BY SIZE                        
006930                    WS-REASON-CODE DELIMITED BY SPACE                     
006940                    INTO RPT-DET-STATUS                                   
006950         END-IF                                                           
006960         MOVE 'CREDITING' TO WS-AUDIT-TYPE                                
006970         MOVE WS-AUTH-PLAYER-ID TO WS-AUDIT-PLAYER-ID                     
006980     ELSE                                                                 
006990         ADD 1 TO WS-CR-REJECTED                                          
007000         MOVE 'AUTHORIZATION' TO WS-AUDIT-TYPE                            
007010         MOVE 'FAIL' TO WS-AUDIT-STATUS                                   
007020         MOVE WS-AUTH-PLAYER-ID TO WS-AUDIT-PLAYER-ID                     
007030         MOVE SPACES TO RPT-DET-ACCT-NUMBER                               
007040         MOVE SPACES TO RPT-DET-BALANCE                                   
007050         STRING 'REJECTED: ' DELIMITED BY SIZE                            
007060                WS-REASON-CODE DELIMITED BY SPACE                         
007070                INTO RPT-DET-STATUS                                       
007080     END-IF.                                                              
007090                                                                          
007100     PERFORM 8000-WRITE-AUDIT-RECORD THRU 8000-EXIT.                      
007110     PERFORM 8100-WRITE-REPORT-DETAIL THRU 8100-EXIT.                     
007120 4000-EXIT.                                                               
007130     EXIT.                                                                
007140                                                                          
007150*    T3 - AMOUNT MUST BE GREATER THAN ZERO                                
007160 4050-CHECK-AMOUNT-VALID.                                                 
007170     IF TRRQ-AMOUNT NOT > ZERO                                            
007180         SET REQUEST-REJECTED TO TRUE                                     
007190         MOVE 'INVALID-AMOUNT' TO WS-REASON-CODE                          
007200     END-IF.                                                              
007210 4050-EXIT.                                                               
007220     EXIT.                                                                
007230                                                                          
007240*    T1 - TXN-ID MUST NOT MATCH ANY PREVIOUSLY ACCEPTED TXN               
007250 4100-CHECK-TXN-ID-UNIQUE.                                                
007260     MOVE 'N' TO WS-FOUND-SW.                                             
007270     PERFORM 4110-TEST-ONE-TXN-ID THRU 4110-EXIT                          
007280             VARYING WS-SUB FROM 1 BY 1                                   
007290             UNTIL WS-SUB > JRNL-TABLE-COUNT                              
007300                OR ENTRY-FOUND.                                           
007310     IF ENTRY-FOUND                                                       
007320         SET REQUEST-REJECTED TO TRUE                                     
007330         MOVE 'NOT-UNIQUE-TXN-ID' TO WS-REASON-CODE                       
007340     END-IF.                                                              
007350 4100-EXIT.                                                               
007360     EXIT.                                                                
007370                                                                          
007380 4110-TEST-ONE-TXN-ID.                                                    
007390     IF TRRQ-TXN-ID = JRNL-TBL-TXN-ID (WS-SUB)                            
007400         MOVE 'Y' TO WS-FOUND-SW                                          
007410     END-IF.                                                              
007420 4110-EXIT.                                                               
007430     EXIT.                                                                
007440                                                                          
007450*****************************************************************         
007460*    4500 RANGE - DEBIT (WRITE-OFF)                              *        
007470*****************************************************************         
007480 4500-DEBIT-ACCOUNT.                                                      
007490     ADD 1 TO WS-DR-ATTEMPTED.                                            
007500     MOVE 'N' TO WS-REJECT-SW.                                            
007510     PERFORM 3000-AUTHENTICATE-PLAYER THRU 3000-EXIT.                     
007520                                                                          
007530     MOVE SPACES TO RPT-DETAIL-LINE.                                      
007540     MOVE TRRQ-TXN-ID   TO RPT-DET-TXN-ID.                                
007550     MOVE 'DEBIT'       TO RPT-DET-REQ-TYPE.                              
007560     MOVE TRRQ-LOGIN    TO RPT-DET-LOGIN.                                 
007570     MOVE TRRQ-AMOUNT   TO RPT-DET-AMOUNT.                                
007580                                                                          
007590     IF AUTH-SUCCESSFUL                                                   
007600         SET PLYR-IDX TO WS-MATCH-IDX                                     
007610         MOVE PLYR-TBL-ACCT-NUMBER (PLYR-IDX)                             
007620                              TO RPT-DET-ACCT-NUMBER                      
007630*            T4 - VALIDATION ORDER IS AUTHENTICATION, THEN THE            
007640*            AMOUNT CHECK, THEN T1 (TXN-ID), THEN T2 (FUNDS).             
007650         PERFORM 4050-CHECK-AMOUNT-VALID THRU 4050-EXIT                   
007660         IF NOT REQUEST-REJECTED                                          
007670             PERFORM 4100-CHECK-TXN-ID-UNIQUE THRU 4100-EXIT              
007680         END-IF                                                           
007690         IF NOT REQUEST-REJECTED                                          
007700*                CR-0288 - T1 IS CHECKED BEFORE T2 (SEE ABOVE).   CR0288  
007710             PERFORM 4550-CHECK-SUFFICIENT-FUNDS THRU 4550-EXIT           
007720         END-IF                                                           
007730         IF NOT REQUEST-REJECTED                                          
007740             SUBTRACT TRRQ-AMOUNT FROM PLYR-TBL-BALANCE                   
007750                                                   (PLYR-IDX)             
007760             ADD TRRQ-AMOUNT TO WS-TOTAL-DEBITED                          
007770             MOVE 'DEBIT ' TO WS-JOURNAL-TYPE                             
007780             PERFORM 4900-WRITE-JOURNAL-RECORD THRU 4900-EXIT             
007790             ADD 1 TO WS-DR-ACCEPTED                                      
007800             MOVE 'SUCCESS' TO WS-AUDIT-STATUS                            
007810             MOVE 'ACCEPTED' TO RPT-DET-STATUS                            
007820             MOVE PLYR-TBL-BALANCE (PLYR-IDX) TO RPT-DET-BALANCE          
007830         ELSE                                                             
007840             ADD 1 TO WS-DR-REJECTED                                      
007850             MOVE 'FAIL' TO WS-AUDIT-STATUS                               
007860             MOVE SPACES TO RPT-DET-BALANCE                               
007870             STRING 'REJECTED: ' DELIMITED BY SIZE                        
007880                    WS-REASON-CODE DELIMITED BY SPACE                     
007890                    INTO RPT-DET-STATUS                                   
007900         END-IF                                                           
007910         MOVE 'DEBITING' TO WS-AUDIT-TYPE                                 
007920         MOVE WS-AUTH-PLAYER-ID TO WS-AUDIT-PLAYER-ID                     
007930     ELSE                                                                 
007940         ADD 1 TO WS-DR-REJECTED                                          
007950         MOVE 'AUTHORIZATION' TO WS-AUDIT-TYPE                            
007960         MOVE 'FAIL' TO WS-AUDIT-STATUS                                   
007970         MOVE WS-AUTH-PLAYER-ID TO WS-AUDIT-PLAYER-ID                     
007980         MOVE SPACES TO RPT-DET-ACCT-NUMBER                               
007990         MOVE SPACES TO RPT-DET-BALANCE                                   
008000         STRING 'REJECTED: ' DELIMITED BY SIZE                            
008010                WS-REASON-CODE DELIMITED BY SPACE                         
008020                INTO RPT-DET-STATUS                                       
008030     END-IF.                                                              
008040                                                                          
008050     PERFORM 8000-WRITE-AUDIT-RECORD THRU 8000-EXIT.                      
008060     PERFORM 8100-WRITE-REPORT-DETAIL THRU 8100-EXIT.                     
008070 4500-EXIT.                                                               
008080     EXIT.                                                                
008090                                                                          
008100*    T2 - DEBIT MAY NOT EXCEED THE CURRENT BALANCE                        
008110 4550-CHECK-SUFFICIENT-FUNDS.                                             
008120     IF TRRQ-AMOUNT > PLYR-TBL-BALANCE (PLYR-IDX)                         
008130         SET REQUEST-REJECTED TO TRUE                                     
008140         MOVE 'NOT-ENOUGH-FUNDS' TO WS-REASON-CODE                        
008150     END-IF.                                                              
008160 4550-EXIT.                                                               
008170     EXIT.                                                                
008180                                                                          
008190*    T5 - APPEND ONE JOURNAL RECORD, KEEP THE TABLE CURRENT               
008200 4900-WRITE-JOURNAL-RECORD.                                               
008210     MOVE TRRQ-TXN-ID                   TO JRNL-TXN-ID.                   
008220     MOVE PLYR-TBL-ACCT-NUMBER (PLYR-IDX)                                 
008230                                         TO JRNL-ACCT-NUMBER.             
008240     MOVE WS-RUN-TIMESTAMP-DISPLAY       TO JRNL-TXN-TIME.                
008250     MOVE WS-JOURNAL-TYPE                TO JRNL-TXN-TYPE.                
008260     MOVE TRRQ-AMOUNT                    TO JRNL-AMOUNT.                  
008270     WRITE JRNL-RECORD.                                                   
008280     IF JRNL-TABLE-COUNT = 5000                                           
008290         DISPLAY 'WALTMAIN - JOURNAL TABLE FULL AT 5000 '                 
008300                 'ENTRIES - RAISE THE TRANSACTION-VOLUME '                
008310                 'CEILING IN WALTJTBL'                                    
008320         MOVE 16 TO RETURN-CODE                                           
008330         STOP RUN                                                         
008340     END-IF.                                                              
008350     ADD 1 TO JRNL-TABLE-COUNT.                                           
008360     SET JRNL-IDX TO JRNL-TABLE-COUNT.                                    
008370     MOVE JRNL-TXN-ID       TO JRNL-TBL-TXN-ID (JRNL-IDX).                
008380     MOVE JRNL-ACCT-NUMBER  TO JRNL-TBL-ACCT-NUMBER (JRNL-IDX).           
008390     MOVE JRNL-TXN-TIME     TO JRNL-TBL-TXN-TIME (JRNL-IDX).              
008400     MOVE JRNL-TXN-TYPE     TO JRNL-TBL-TXN-TYPE (JRNL-IDX).              
008410     MOVE JRNL-AMOUNT       TO JRNL-TBL-AMOUNT (JRNL-IDX).                
008420 4900-EXIT.                                                               
008430     EXIT.                                                                
008440                                                                          
008450*****************************************************************         
008460*    5000 RANGE - BALANCE INQUIRY  (ACCOUNTSERVICEIMPL)         *         
008470*****************************************************************         
008480 5000-BALANCE-INQUIRY.                                                    
008490     ADD 1 TO WS-BAL-ATTEMPTED.                                           
008500     PERFORM 3000-AUTHENTICATE-PLAYER THRU 3000-EXIT.                     
008510                                                                          
008520     MOVE SPACES TO RPT-DETAIL-LINE.                                      
008530     MOVE SPACES TO RPT-DET-TXN-ID.                                       
008540     MOVE 'BALANCE'     TO RPT-DET-REQ-TYPE.                              
008550     MOVE TRRQ-LOGIN    TO RPT-DET-LOGIN.                                 
008560     MOVE SPACES        TO RPT-DET-AMOUNT.                                
008570                                                                          
008580     IF AUTH-SUCCESSFUL                                                   
008590         SET PLYR-IDX TO WS-MATCH-IDX                                     
008600         ADD 1 TO WS-BAL-ACCEPTED                                         
008610         MOVE 'BALANCE-LOOKUP' TO WS-AUDIT-TYPE                           
008620         MOVE 'SUCCESS' TO WS-AUDIT-STATUS                                
008630         MOVE WS-AUTH-PLAYER-ID TO WS-AUDIT-PLAYER-ID                     
008640         MOVE 'ACCEPTED' TO RPT-DET-STATUS                                
008650         MOVE PLYR-TBL-ACCT-NUMBER (PLYR-IDX)                             
008660                              TO RPT-DET-ACCT-NUMBER                      
008670         MOVE PLYR-TBL-BALANCE (PLYR-IDX) TO RPT-DET-BALANCE              
008680     ELSE                                                                 
008690         ADD 1 TO WS-BAL-REJECTED                                         
008700         MOVE 'AUTHORIZATION' TO WS-AUDIT-TYPE                            
008710         MOVE 'FAIL' TO WS-AUDIT-STATUS                                   
008720         MOVE WS-AUTH-PLAYER-ID TO WS-AUDIT-PLAYER-ID                     
008730         MOVE SPACES TO RPT-DET-ACCT-NUMBER                               
008740         MOVE SPACES TO RPT-DET-BALANCE                                   
008750         STRING 'REJECTED: ' DELIMITED BY SIZE                            
008760                WS-REASON-CODE DELIMITED BY SPACE                         
008770                INTO RPT-DET-STATUS                                       
008780     END-IF.                                                              
008790                                                                          
008800     PERFORM 8000-WRITE-AUDIT-RECORD THRU 8000-EXIT.                      
008810     PERFORM 8100-WRITE-REPORT-DETAIL THRU 8100-EXIT.                     
008820 5000-EXIT.                                                               
008830     EXIT.                                                                
008840                                                                          
008850*****************************************************************         
008860*    5500 RANGE - HISTORY INQUIRY  (ACCOUNTSERVICEIMPL)         *         
008870*****************************************************************         
008880 5500-HISTORY-INQUIRY.                                                    
008890     ADD 1 TO WS-HST-ATTEMPTED.                                           
008900     PERFORM 3000-AUTHENTICATE-PLAYER THRU 3000-EXIT.                     
008910                                                                          
008920     MOVE SPACES TO RPT-DETAIL-LINE.                                      
008930     MOVE SPACES TO RPT-DET-TXN-ID.                                       
008940     MOVE 'HISTORY'     TO RPT-DET-REQ-TYPE.                              
008950     MOVE TRRQ-LOGIN    TO RPT-DET-LOGIN.                                 
008960     MOVE SPACES        TO RPT-DET-AMOUNT.                                
008970                                                                          
008980     IF AUTH-SUCCESSFUL                                                   
008990         SET PLYR-IDX TO WS-MATCH-IDX                                     
009000         ADD 1 TO WS-HST-ACCEPTED                                         
009010         MOVE 'HISTORY-LOOKUP' TO WS-AUDIT-TYPE                           
009020         MOVE 'SUCCESS' TO WS-AUDIT-STATUS                                
009030         MOVE WS-AUTH-PLAYER-ID TO WS-AUDIT-PLAYER-ID                     
009040         MOVE 'ACCEPTED' TO RPT-DET-STATUS                                
009050         MOVE PLYR-TBL-ACCT-NUMBER (PLYR-IDX)                             
009060                              TO RPT-DET-ACCT-NUMBER                      
009070         MOVE PLYR-TBL-BALANCE (PLYR-IDX) TO RPT-DET-BALANCE              
009080         PERFORM 8000-WRITE-AUDIT-RECORD THRU 8000-EXIT.                  
009090         PERFORM 8100-WRITE-REPORT-DETAIL THRU 8100-EXIT.                 
009100         PERFORM 5600-LIST-HISTORY-ENTRY THRU 5600-EXIT                   
009110                 VARYING WS-SUB FROM 1 BY 1                               
009120                 UNTIL WS-SUB > JRNL-TABLE-COUNT                          
009130     ELSE                                                                 
009140         ADD 1 TO WS-HST-REJECTED                                         
009150         MOVE 'AUTHORIZATION' TO WS-AUDIT-TYPE                            
009160         MOVE 'FAIL' TO WS-AUDIT-STATUS                                   
009170         MOVE WS-AUTH-PLAYER-ID TO WS-AUDIT-PLAYER-ID                     
009180         MOVE SPACES TO RPT-DET-ACCT-NUMBER                               
009190         MOVE SPACES TO RPT-DET-BALANCE                                   
009200         STRING 'REJECTED: ' DELIMITED BY SIZE                            
009210                WS-REASON-CODE DELIMITED BY SPACE                         
009220                INTO RPT-DET-STATUS                                       
009230         PERFORM 8000-WRITE-AUDIT-RECORD THRU 8000-EXIT.                  
009240         PERFORM 8100-WRITE-REPORT-DETAIL THRU 8100-EXIT.                 
009250     END-IF.                                                              
009260 5500-EXIT.                                                               
009270     EXIT.                                                                
009280                                                                          
009290*    A3 - LIST, IN POSTING ORDER, THE JOURNAL ENTRIES FOR THIS            
009300*    PLAYER'S ACCOUNT.  COVERS THIS RUN'S ACTIVITY - THE BATCH            
009310*    DESIGN HAS NO PRIOR JOURNAL INPUT TO CARRY FORWARD.                  
009320 5600-LIST-HISTORY-ENTRY.                                                 
009330     SET JRNL-IDX TO WS-SUB.                                              
009340     IF JRNL-TBL-ACCT-NUMBER (JRNL-IDX)                                   
009350                    = PLYR-TBL-ACCT-NUMBER (PLYR-IDX)                     
009360         MOVE SPACES TO RPT-HISTORY-LINE                                  
009370         MOVE JRNL-TBL-TXN-ID (JRNL-IDX)   TO RPT-HST-TXN-ID              
009380         MOVE JRNL-TBL-TXN-TYPE (JRNL-IDX) TO RPT-HST-TXN-TYPE            
009390         MOVE JRNL-TBL-TXN-TIME (JRNL-IDX) TO RPT-HST-TIME                
009400         MOVE JRNL-TBL-AMOUNT (JRNL-IDX)   TO RPT-HST-AMOUNT              
009410         PERFORM 8150-WRITE-HISTORY-LINE THRU 8150-EXIT                   
009420     END-IF.                                                              
009430 5600-EXIT.                                                               
009440     EXIT.                                                                
009450                                                                          
009460*****************************************************************         
009470*    8000 RANGE - OPERATIONS (AUDIT) LOG  (OPERATIONDAOIMPL)    *         
009480*****************************************************************         
009490 8000-WRITE-AUDIT-RECORD.                                                 
009500     ADD 1 TO WS-NEXT-OPERATION-ID.                                       
009510     MOVE WS-NEXT-OPERATION-ID TO AUDR-OPERATION-ID.                      
009520     MOVE WS-AUDIT-TYPE        TO AUDR-OPERATION-TYPE.                    
009530     MOVE WS-RUN-TIMESTAMP-DISPLAY TO AUDR-PERFORM-TIME.                  
009540     MOVE WS-AUDIT-STATUS      TO AUDR-OPERATION-STATUS.                  
009550     MOVE WS-AUDIT-PLAYER-ID   TO AUDR-PLAYER-ID.                         
009560     WRITE AUDR-RECORD.                                                   
009570 8000-EXIT.                                                               
009580     EXIT.                                                                
009590                                                                          
009600 8100-WRITE-REPORT-DETAIL.                                                
009610     WRITE WALT-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1.                 
009620 8100-EXIT.                                                               
009630     EXIT.                                                                
009640                                                                          
009650 8150-WRITE-HISTORY-LINE.                                                 
009660     WRITE WALT-REPORT-LINE FROM RPT-HISTORY-LINE AFTER 1.                
009670 8150-EXIT.                                                               
009680     EXIT.                                                                
009690                                                                          
009700*****************************************************************         
009710*    8500 - END OF RUN CONTROL-TOTAL SUMMARY                    *         
009720*****************************************************************         
009730 8500-PRINT-SUMMARY.                                                      
009740     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-HDR AFTER 2.                 
009750                                                                          
009760     MOVE 'REGISTRATIONS'          TO RPT-SUM-CAPTION.                    
009770     MOVE WS-REG-ATTEMPTED         TO RPT-SUM-ATTEMPTED.                  
009780     MOVE WS-REG-ACCEPTED          TO RPT-SUM-ACCEPTED.                   
009790     MOVE WS-REG-REJECTED          TO RPT-SUM-REJECTED.                   
009800     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 1.                
009810                                                                          
009820     MOVE 'CREDITS'                TO RPT-SUM-CAPTION.                    
009830     MOVE WS-CR-ATTEMPTED          TO RPT-SUM-ATTEMPTED.                  
009840     MOVE WS-CR-ACCEPTED           TO RPT-SUM-ACCEPTED.                   
009850     MOVE WS-CR-REJECTED           TO RPT-SUM-REJECTED.                   
009860     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 1.                
009870                                                                          
009880     MOVE 'DEBITS'                 TO RPT-SUM-CAPTION.                    
009890     MOVE WS-DR-ATTEMPTED          TO RPT-SUM-ATTEMPTED.                  
009900     MOVE WS-DR-ACCEPTED           TO RPT-SUM-ACCEPTED.                   
009910     MOVE WS-DR-REJECTED           TO RPT-SUM-REJECTED.                   
009920     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 1.                
009930                                                                          
009940     MOVE 'BALANCE INQUIRIES'      TO RPT-SUM-CAPTION.                    
009950     MOVE WS-BAL-ATTEMPTED         TO RPT-SUM-ATTEMPTED.                  
009960     MOVE WS-BAL-ACCEPTED          TO RPT-SUM-ACCEPTED.                   
009970     MOVE WS-BAL-REJECTED          TO RPT-SUM-REJECTED.                   
009980     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 1.                
009990                                                                          
010000     MOVE 'HISTORY INQUIRIES'      TO RPT-SUM-CAPTION.                    
010010     MOVE WS-HST-ATTEMPTED         TO RPT-SUM-ATTEMPTED.                  
010020     MOVE WS-HST-ACCEPTED          TO RPT-SUM-ACCEPTED.                   
010030     MOVE WS-HST-REJECTED          TO RPT-SUM-REJECTED.                   
010040     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 1.                
010050                                                                          
010060     MOVE 'REQUESTS READ'          TO RPT-SUM-CAPTION.                    
010070     MOVE WS-REQUESTS-READ         TO RPT-SUM-ATTEMPTED.                  
010080     MOVE SPACES                   TO RPT-SUM-ACCEPTED.                   
010090     MOVE SPACES                   TO RPT-SUM-REJECTED.                   
010100     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 2.                
010110                                                                          
010120     COMPUTE WS-NET-MOVEMENT = WS-TOTAL-CREDITED                          
010130                              - WS-TOTAL-DEBITED.                         
010140                                                                          
010150     MOVE 'TOTAL AMOUNT CREDITED'  TO RPT-SUMA-CAPTION.                   
010160     MOVE WS-TOTAL-CREDITED        TO RPT-SUMA-AMOUNT.                    
010170     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-AMOUNT-LINE                  
010180           AFTER 1.                                                       
010190                                                                          
010200     MOVE 'TOTAL AMOUNT DEBITED'   TO RPT-SUMA-CAPTION.                   
010210     MOVE WS-TOTAL-DEBITED         TO RPT-SUMA-AMOUNT.                    
010220     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-AMOUNT-LINE                  
010230           AFTER 1.                                                       
010240                                                                          
010250     MOVE 'NET MOVEMENT'           TO RPT-SUMA-CAPTION.                   
010260     MOVE WS-NET-MOVEMENT          TO RPT-SUMA-AMOUNT.                    
010270     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-AMOUNT-LINE                  
010280           AFTER 1.                                                       
010290                                                                          
010300     MOVE 'PLAYERS ON FILE AT START' TO RPT-SUM-CAPTION.                  
010310     MOVE WS-PLAYERS-AT-START       TO RPT-SUM-ATTEMPTED.                 
010320     MOVE SPACES                    TO RPT-SUM-ACCEPTED.                  
010330     MOVE SPACES                    TO RPT-SUM-REJECTED.                  
010340     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 2.                
010350                                                                          
010360     MOVE 'PLAYERS REGISTERED THIS RUN' TO RPT-SUM-CAPTION.               
010370     MOVE WS-REG-ACCEPTED            TO RPT-SUM-ATTEMPTED.                
010380     MOVE SPACES                     TO RPT-SUM-ACCEPTED.                 
010390     MOVE SPACES                     TO RPT-SUM-REJECTED.                 
010400     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 1.                
010410                                                                          
010420     MOVE 'PLAYERS ON FILE AT END'   TO RPT-SUM-CAPTION.                  
010430     MOVE WS-PLAYERS-AT-END          TO RPT-SUM-ATTEMPTED.                
010440     MOVE SPACES                     TO RPT-SUM-ACCEPTED.                 
010450     MOVE SPACES                     TO RPT-SUM-REJECTED.                 
010460     WRITE WALT-REPORT-LINE FROM RPT-SUMMARY-LINE AFTER 1.                
010470 8500-EXIT.                                                               
010480     EXIT.                                                                
