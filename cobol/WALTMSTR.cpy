000010*****************************************************************         
000020*    WALTMSTR  -  PLAYER MASTER RECORD                          *         
000030*    ONE ENTRY PER REGISTERED PLAYER.  EACH PLAYER OWNS EXACTLY *         
000040*    ONE MONEY ACCOUNT, CARRIED RIGHT HERE ON THE MASTER - NO   *         
000050*    SEPARATE ACCOUNT FILE.  FIXED LENGTH, SORTED BY PLYR-LOGIN.*         
000060*****************************************************************         
000070*    88-29  WPB  ADDED PLYR-FULL-NAME REDEFINES FOR THE ACTIVITY*         
000080*                REPORT NAME COLUMN (REQ WS-1134).              *         
000090*****************************************************************         
000100 01  PLYR-MASTER-REC.                                                     
000110     05  PLYR-ID                     PIC 9(07).                           
000120     05  PLYR-NAME.                                                       
000130         10  PLYR-FIRST-NAME         PIC X(20).                           
000140         10  PLYR-LAST-NAME          PIC X(20).                           
000150*        ALTERNATE VIEW - ONE 40-CHAR BLOCK INSTEAD OF                    
000160*        FIRST/LAST, USED BY THE REPORT NAME COLUMN.                      
000170     05  PLYR-FULL-NAME REDEFINES PLYR-NAME                               
000180                                 PIC X(40).                               
000190     05  PLYR-EMAIL                  PIC X(40).                           
000200     05  PLYR-LOGIN                  PIC X(20).                           
000210     05  PLYR-PASSWORD               PIC X(20).                           
000220     05  PLYR-ACCT-NUMBER            PIC X(09).                           
000230     05  PLYR-BALANCE                PIC S9(13)V99.                       
000240     05  FILLER                      PIC X(02).                           
