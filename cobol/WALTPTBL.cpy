000010*****************************************************************         
000020*    WALTPTBL  -  IN-MEMORY PLAYER TABLE                        *         
000030*    LOADED FROM PLAYER-MASTER-IN AT STARTUP (SORTED BY LOGIN,  *         
000040*    MAX 1000 ENTRIES PER THE SERVICE CONTRACT).  ALL LOGIN,    *         
000050*    ACCOUNT-NUMBER AND AUTHENTICATION LOOKUPS ARE AGAINST THIS *         
000060*    TABLE - NO INDEXED FILE IS KEPT.                           *         
000070*****************************************************************         
000080 01  PLYR-TABLE.                                                          
000090     05  PLYR-TABLE-COUNT            PIC 9(04) COMP.                      
000100*    RESERVED - NOT CURRENTLY ASSIGNED.  KEEPS THE TABLE HEADER           
000110*    ON A FULLWORD BOUNDARY IF A NEW CONTROL FIELD IS ADDED LATER.        
000120     05  FILLER                      PIC X(02).                           
000130     05  PLYR-TABLE-ENTRY OCCURS 1000 TIMES                               
000140                         INDEXED BY PLYR-IDX.                             
000150         10  PLYR-TBL-ID             PIC 9(07).                           
000160         10  PLYR-TBL-FIRST-NAME     PIC X(20).                           
000170         10  PLYR-TBL-LAST-NAME      PIC X(20).                           
000180         10  PLYR-TBL-EMAIL          PIC X(40).                           
000190         10  PLYR-TBL-LOGIN          PIC X(20).                           
000200         10  PLYR-TBL-PASSWORD       PIC X(20).                           
000210         10  PLYR-TBL-ACCT-NUMBER    PIC X(09).                           
000220         10  PLYR-TBL-BALANCE        PIC S9(13)V99.                       
000230*                                                                         
000240*    ALTERNATE VIEW OF THE ACCOUNT NUMBER AS A BINARY VALUE,              
000250*    USED WHEN THE NEW-ACCOUNT GENERATOR TESTS THE 100000000 -            
000260*    998999999 RANGE IN 2310-ASSIGN-ACCT-NUMBER.                          
000270         10  PLYR-TBL-ACCT-NUM-N REDEFINES                                
000280             PLYR-TBL-ACCT-NUMBER    PIC 9(09).                           
