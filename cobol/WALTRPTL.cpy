000010*****************************************************************         
000020*    WALTRPTL  -  ACTIVITY-REPORT PRINT LINE LAYOUTS            *         
000030*    132-COLUMN PRINT FILE.  ONE DETAIL LINE PER REQUEST, AN    *         
000040*    INDENTED SUB-LINE PER HISTORY ENTRY, AND A CONTROL-TOTAL   *         
000050*    SUMMARY AT END OF RUN.                                     *         
000060*****************************************************************         
000070 01  RPT-HEADING-1.                                                       
000080     05  FILLER                      PIC X(40) VALUE                      
000090         'WALLET SERVICE DAILY ACTIVITY REPORT   '.                       
000100     05  FILLER                      PIC X(10) VALUE                      
000110         'RUN DATE: '.                                                    
000120     05  RPT-HDG-MM                  PIC 99.                              
000130     05  FILLER                      PIC X VALUE '/'.                     
000140     05  RPT-HDG-DD                  PIC 99.                              
000150     05  FILLER                      PIC X VALUE '/'.                     
000160     05  RPT-HDG-YY                  PIC 99.                              
000170     05  FILLER                      PIC X(74) VALUE SPACES.              
000180*                                                                         
000190 01  RPT-HEADING-2.                                                       
000200     05  FILLER                      PIC X(10) VALUE 'TXN-ID'.            
000210     05  FILLER                      PIC X(02) VALUE SPACES.              
000220     05  FILLER                      PIC X(12) VALUE                      
000230         'REQUEST TYPE'.                                                  
000240     05  FILLER                      PIC X(01) VALUE SPACES.              
000250     05  FILLER                      PIC X(20) VALUE 'LOGIN'.             
000260     05  FILLER                      PIC X(01) VALUE SPACES.              
000270     05  FILLER                      PIC X(09) VALUE 'ACCT NUM'.          
000280     05  FILLER                      PIC X(01) VALUE SPACES.              
000290     05  FILLER                      PIC X(17) VALUE 'AMOUNT'.            
000300     05  FILLER                      PIC X(01) VALUE SPACES.              
000310     05  FILLER                      PIC X(17) VALUE                      
000320         'RESULTING BAL'.                                                 
000330     05  FILLER                      PIC X(01) VALUE SPACES.              
000340     05  FILLER                      PIC X(30) VALUE 'STATUS'.            
000350     05  FILLER                      PIC X(10) VALUE SPACES.              
000360*                                                                         
000370 01  RPT-DETAIL-LINE.                                                     
000380     05  RPT-DET-TXN-ID              PIC X(10).                           
000390     05  FILLER                      PIC X(01).                           
000400     05  RPT-DET-REQ-TYPE            PIC X(12).                           
000410     05  FILLER                      PIC X(01).                           
000420     05  RPT-DET-LOGIN               PIC X(20).                           
000430     05  FILLER                      PIC X(01).                           
000440     05  RPT-DET-ACCT-NUMBER         PIC X(09).                           
000450     05  FILLER                      PIC X(01).                           
000460     05  RPT-DET-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.               
000470     05  FILLER                      PIC X(01).                           
000480     05  RPT-DET-BALANCE             PIC Z,ZZZ,ZZZ,ZZ9.99-.               
000490     05  FILLER                      PIC X(01).                           
000500     05  RPT-DET-STATUS              PIC X(32).                           
000510     05  FILLER                      PIC X(09).                           
000520*                                                                         
000530*    HISTORY SUB-LINE - INDENTED JOURNAL DETAIL UNDER AN 'H'              
000540*    REQUEST.  SAME COLUMN STARTS AS RPT-DETAIL-LINE, SHIFTED             
000550*    RIGHT FOUR SPACES.                                                   
000560 01  RPT-HISTORY-LINE.                                                    
000570     05  FILLER                      PIC X(04) VALUE SPACES.              
000580     05  RPT-HST-TXN-ID              PIC X(10).                           
000590     05  FILLER                      PIC X(07).                           
000600     05  RPT-HST-TXN-TYPE            PIC X(06).                           
000610     05  FILLER                      PIC X(01).                           
000620     05  RPT-HST-TIME                PIC X(19).                           
000630     05  FILLER                      PIC X(05).                           
000640     05  RPT-HST-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.               
000650     05  FILLER                      PIC X(63).                           
000660*                                                                         
000670 01  RPT-SUMMARY-HDR.                                                     
000680     05  FILLER                      PIC X(27) VALUE                      
000690         'CONTROL TOTALS -----------'.                                    
000700     05  FILLER                      PIC X(105) VALUE SPACES.             
000710*                                                                         
000720 01  RPT-SUMMARY-LINE.                                                    
000730     05  RPT-SUM-CAPTION             PIC X(32).                           
000740     05  FILLER                      PIC X(02).                           
000750     05  RPT-SUM-ATTEMPTED           PIC ZZZ,ZZ9.                         
000760     05  FILLER                      PIC X(03).                           
000770     05  RPT-SUM-ACCEPTED            PIC ZZZ,ZZ9.                         
000780     05  FILLER                      PIC X(03).                           
000790     05  RPT-SUM-REJECTED            PIC ZZZ,ZZ9.                         
000800     05  FILLER                      PIC X(71).                           
000810*                                                                         
000820 01  RPT-SUMMARY-AMOUNT-LINE.                                             
000830     05  RPT-SUMA-CAPTION            PIC X(32).                           
000840     05  FILLER                      PIC X(02).                           
000850     05  RPT-SUMA-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.               
000860     05  FILLER                      PIC X(81).                           
