000010*****************************************************************         
000020*    WALTTRRQ  -  TRANSACTION REQUEST RECORD                    *         
000030*    ONE PER LINE ON THE NIGHTLY TRANSACTION-REQUEST FILE, IN   *         
000040*    ARRIVAL ORDER.  REQUEST-TYPE DRIVES WHICH FIELDS APPLY -   *         
000050*    SEE THE 88-LEVELS BELOW.                                   *         
000060*****************************************************************         
000070 01  TRRQ-RECORD.                                                         
000080     05  TRRQ-TXN-ID                 PIC X(10).                           
000090     05  TRRQ-REQUEST-TYPE           PIC X(01).                           
000100         88  TRRQ-TYPE-REGISTER      VALUE 'R'.                           
000110         88  TRRQ-TYPE-CREDIT        VALUE 'C'.                           
000120         88  TRRQ-TYPE-DEBIT         VALUE 'D'.                           
000130         88  TRRQ-TYPE-BALANCE       VALUE 'B'.                           
000140         88  TRRQ-TYPE-HISTORY       VALUE 'H'.                           
000150*        LOGIN/PASSWORD - REGISTRATION AND AUTHENTICATION.                
000160     05  TRRQ-LOGIN                  PIC X(20).                           
000170     05  TRRQ-PASSWORD               PIC X(20).                           
000180*        AMOUNT - CREDIT/DEBIT ONLY.  UNSIGNED ON THE FILE.               
000190     05  TRRQ-AMOUNT                 PIC S9(13)V99.                       
000200*        NAME/EMAIL - REGISTRATION ONLY.                                  
000210     05  TRRQ-FIRST-NAME             PIC X(20).                           
000220     05  TRRQ-LAST-NAME              PIC X(20).                           
000230     05  TRRQ-EMAIL                  PIC X(40).                           
000240     05  FILLER                      PIC X(02).                           
